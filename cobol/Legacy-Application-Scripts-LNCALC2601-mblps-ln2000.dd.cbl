000100*----------------------------------------------------------------
000200* LN2000  -  LOAN CALCULATION OUTPUT RECORD  (COPYBOOK)
000300* ONE ROW PER LN1100 INPUT ROW, SAME ORDER.  CARRIES THE FULL
000400* COMPUTED RESULT PLUS A STATUS CODE AND REJECT REASON FOR ALL
000500* FOUR EVENT TYPES.  FOR CREATE/DISBURSE EVENTS THE LN2000-
000600* REQUEST-CTL GROUP ALSO CARRIES THE PERSISTED LOAN-REQUEST
000700* CONTROL FIELDS (THE JOB HAS NO SEPARATE LOAN-REQUEST FILE -
000800* SEE THE DESIGN NOTES FILED WITH THIS JOB'S RUNBOOK); THAT
000900* GROUP IS LEFT BLANK ON SIMULATE/PREVIEW EVENTS.
001000*
001100* 93/04/02 EJ   ORIGINAL LAYOUT, RESULT GROUP ONLY.                 EJ9304
001200* 99/09/15 EJ   ADDED STATUS-CODE / REJECT-REASON - MARKETING       EJ9909
001300*               WANTED TO SEE WHY A SIM CAME BACK EMPTY.
001400* 01/03/07 RSM  CR-3390 ADDED REQUEST-CTL GROUP FOR CREATE AND      CR3390
001500*               DISBURSE EVENTS.
001600* 02/07/18 RSM  CR-3606 ADDED RESULT-R ALTERNATE VIEW FOR THE       CR3606
001700*               OVERNIGHT RECONCILIATION EXTRACT PROGRAM.
001800*----------------------------------------------------------------
001900 01  LN2000-REC.
002000     05  LN2000-EVENT-TYPE           PIC X(01).
002100*        ACCEPTED / REJECTED-PLAFOND / REJECTED-TENOR /
002200*        REJECTED-RATE
002300     05  LN2000-STATUS-CODE          PIC X(20).
002400         88  LN2000-STAT-ACCEPTED        VALUE 'ACCEPTED'.
002500         88  LN2000-STAT-REJ-PLAFOND     VALUE 'REJECTED-PLAFOND'.
002600         88  LN2000-STAT-REJ-TENOR       VALUE 'REJECTED-TENOR'.
002700         88  LN2000-STAT-REJ-RATE        VALUE 'REJECTED-RATE'.
002800     05  LN2000-REJECT-REASON        PIC X(40).
002900     05  LN2000-RESULT.
003000         10  LN2000-REQUESTED-AMOUNT   PIC S9(11)V99 COMP-3.
003100         10  LN2000-DISBURSED-AMOUNT   PIC S9(11)V99 COMP-3.
003200         10  LN2000-TENOR              PIC 9(03).
003300         10  LN2000-INTEREST-RATE      PIC S9(1)V9(4) COMP-3.
003400         10  LN2000-INTEREST-AMOUNT    PIC S9(11)V99 COMP-3.
003500         10  LN2000-FEES-AMOUNT        PIC S9(11)V99 COMP-3.
003600         10  LN2000-TOTAL-REPAYMENT    PIC S9(11)V99 COMP-3.
003700         10  LN2000-EST-INSTALLMENT    PIC S9(11)V99 COMP-3.
003800*        ALTERNATE VIEW OF LN2000-RESULT FOR CNP750-STYLE EXTRACT
003900     05  LN2000-RESULT-R REDEFINES LN2000-RESULT.
004000         10  FILLER                    PIC X(09).
004100         10  LN2000-TENOR-ALPHA        PIC X(03).
004200         10  FILLER                    PIC X(36).
004300     05  LN2000-REQUEST-CTL.
004400         10  LN2000-REQUEST-ID         PIC X(36).
004500         10  LN2000-REQUEST-STATUS     PIC X(30).
004600             88  LN2000-REQ-REVIEW
004700                              VALUE 'REVIEW'.
004800             88  LN2000-REQ-RECOMMENDED-MKT
004900                              VALUE 'DIREKOMENDASIKAN_MARKETING'.
005000             88  LN2000-REQ-APPROVED-BM
005100                              VALUE 'DISETUJUI_BM'.
005200             88  LN2000-REQ-REJECTED-MKT
005300                              VALUE 'DITOLAK_MARKETING'.
005400             88  LN2000-REQ-REJECTED-BM
005500                              VALUE 'DITOLAK_BM'.
005600             88  LN2000-REQ-DISBURSED
005700                              VALUE 'DISBURSED'.
005800     05  FILLER                        PIC X(25).
