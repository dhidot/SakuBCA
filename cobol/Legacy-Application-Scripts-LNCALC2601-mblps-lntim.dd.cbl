000100*----------------------------------------------------------------
000200* LNTIM  -  INTEREST/TENOR MASTER RECORD  (COPYBOOK)
000300* ONE ROW PER (PLAFOND, TENOR) PAIR AND ITS FLAT INTEREST RATE.
000400* READ WHOLE INTO A TABLE AT PROGRAM START BY CALCLN2600, LOOKED
000500* UP BY THE COMBINED (PLAFOND-NAME, TENOR) KEY - SEE WS-SEARCH-
000600* KEY IN THE MAIN PROGRAM.
000700*
000800* 92/11/14 EJ   ORIGINAL LAYOUT, MATCHES LNPFM PLAFOND NAMES.       EJ9211
000900* 99/02/03 EJ   Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE.        EJ9902
001000* 05/09/22 RSM  CR-5108 RATE IS FULL-TENOR FLAT, NOT ANNUAL -       CR5108
001100*               DOCUMENTED HERE AFTER A LOAN OFFICER MISREAD IT.
001200*----------------------------------------------------------------
001300 01  LNTIM-RECORD.
001400*        PLAFOND TIER NAME - JOINS TO LNPFM-PLAFOND-NAME
001500     05  TIM-PLAFOND-NAME            PIC X(20).
001600*        TENOR IN MONTHS
001700     05  TIM-TENOR                   PIC 9(03).
001800*        FULL-TENOR FLAT INTEREST RATE, DECIMAL FRACTION
001900     05  TIM-INTEREST-RATE           PIC S9(1)V9(4) COMP-3.
002000     05  FILLER                      PIC X(54).
