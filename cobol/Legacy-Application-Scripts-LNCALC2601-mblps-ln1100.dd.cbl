000100*----------------------------------------------------------------
000200* LN1100  -  LOAN CALCULATION INPUT RECORD  (COPYBOOK)
000300* ONE ROW PER SIMULATION / PREVIEW / CREATE / DISBURSE EVENT,
000400* IN ARRIVAL ORDER - NO SORT KEY, EACH EVENT STANDS ALONE.
000500* LN1100-EVENT-TYPE TELLS CALCLN2600 WHICH OF THE FOUR REQUEST-
000600* TIME VARIANTS PLUS THE DISBURSEMENT RECOMPUTE EVENT PRODUCED
000650* THE RECORD, AND WHICH FORMULA APPLIES.
000700*
000800* 93/04/02 EJ   ORIGINAL LAYOUT, WEB-SIM AND PUBLIC-SIM ONLY.       EJ9304
000900* 99/09/15 EJ   ADDED LN1100-EVT-PREVIEW/CREATE FOR THE NEW         EJ9909
001000*               CUSTOMER-PORTAL LOAN REQUEST SCREENS.
001100* 01/03/07 RSM  CR-3390 ADDED DISBURSEMENT RECOMPUTE EVENT AND      CR3390
001200*               THE LOCKED-RATE / LOCKED-FEE CARRY-OVER FIELDS -
001300*               BACK OFFICE NEEDED THE ORIGINAL RATE PRESERVED.
001400* 04/11/30 RSM  CR-4802 ADDED KEY-VIEW REDEFINES OF THE REQUEST     CR4802
001500*               ID AREA FOR THE WEB/PUBLIC SIM SESSION TOKEN.
001600*----------------------------------------------------------------
001700 01  LN1100-REC.
001800*        WHICH ENTRY VARIANT PRODUCED THIS EVENT
001900     05  LN1100-EVENT-TYPE           PIC X(01).
002000         88  LN1100-EVT-WEB-SIM          VALUE 'W'.
002100         88  LN1100-EVT-PUBLIC-SIM       VALUE 'P'.
002200         88  LN1100-EVT-PREVIEW          VALUE 'V'.
002300         88  LN1100-EVT-CREATE           VALUE 'C'.
002400         88  LN1100-EVT-DISBURSE         VALUE 'D'.
002500*        UUID OF THE LOAN REQUEST - CREATE/DISBURSE EVENTS ONLY
002600     05  LN1100-LOAN-REQUEST-ID      PIC X(36).
002700*        WEB/PUBLIC SIM EVENTS CARRY A SESSION TOKEN HERE INSTEAD
002800     05  LN1100-KEY-VIEW REDEFINES LN1100-LOAN-REQUEST-ID.
002900         10  LN1100-SIM-SESSION-TOKN PIC X(06).
003000         10  FILLER                  PIC X(30).
003100*        SELECTED PLAFOND TIER NAME - JOINS TO LNPFM-PLAFOND-NAME
003200     05  LN1100-PLAFOND-NAME         PIC X(20).
003300*        REQUESTED LOAN PRINCIPAL
003400     05  LN1100-REQ-AMOUNT           PIC S9(11)V99 COMP-3.
003500*        REQUESTED TENOR, MONTHS
003600     05  LN1100-REQ-TENOR            PIC 9(03).
003700*        CUSTOMER'S REMAINING CREDIT LIMIT ON THIS PLAFOND -
003800*        THIS IS CUSTOMER DATA, NOT TIER DATA, SO IT TRAVELS ON
003900*        THE INPUT EVENT RATHER THAN LNPFM.
004000     05  LN1100-REMAINING-PLAFOND    PIC S9(11)V99 COMP-3.
004100*        RATE LOCKED IN AT REQUEST-CREATION TIME - LOOKED UP FROM
004200*        LNTIM FOR W/P/V/C EVENTS, CARRIED FORWARD AS-IS FOR
004300*        THE D (DISBURSE RECOMPUTE) EVENT.
004400     05  LN1100-LOCKED-RATE          PIC S9(1)V9(4) COMP-3.
004500*        FEE AMOUNT LOCKED IN AT REQUEST-CREATION TIME - CARRIED
004600*        FORWARD FOR THE D EVENT (NOT RECOMPUTED AT DISBURSEMENT).
004700     05  LN1100-LOCKED-FEE-AMT       PIC S9(11)V99 COMP-3.
004800     05  FILLER                      PIC X(39).
