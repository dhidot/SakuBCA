000100*----------------------------------------------------------------
000200* LNPFM  -  PLAFOND MASTER RECORD  (COPYBOOK)
000300* ONE ROW PER CREDIT PLAFOND TIER (BRONZE, SILVER, GOLD, ETC).
000400* READ WHOLE INTO A TABLE AT PROGRAM START BY CALCLN2600 - NO
000500* NATIVE INDEXED FILE SUPPORT ON THIS BUILD, SO LOOKUP IS BY A
000600* SEQUENTIAL TABLE SEARCH ON PFM-PLAFOND-NAME.
000700*
000800* 92/11/12 EJ   ORIGINAL LAYOUT FOR THE PLAFOND CONVERSION JOB.     EJ9211
000900* 99/02/03 EJ   Y2K - NO 2-DIGIT YEAR FIELDS IN THIS RECORD,        EJ9902
001000*               REVIEWED AND SIGNED OFF, NO CHANGE REQUIRED.
001100* 03/06/19 RSM  CR-4471 WIDENED FILLER FOR FUTURE PLAFOND-CODE.     CR4471
001200*----------------------------------------------------------------
001300 01  LNPFM-RECORD.
001400*        NAME OF THE PLAFOND TIER, E.G. 'BRONZE', 'SILVER'
001500     05  PFM-PLAFOND-NAME            PIC X(20).
001600*        MAXIMUM PRINCIPAL ALLOWED UNDER THIS TIER
001700     05  PFM-MAX-AMOUNT              PIC S9(11)V99 COMP-3.
001800*        MAXIMUM TENOR (MONTHS) ALLOWED UNDER THIS TIER
001900     05  PFM-MAX-TENOR               PIC 9(03).
002000*        ADMIN FEE RATE, DECIMAL FRACTION OF PRINCIPAL
002100     05  PFM-FEE-RATE                PIC S9(1)V9(4) COMP-3.
002200     05  FILLER                      PIC X(47).
