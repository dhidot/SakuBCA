000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CALCLN2600.
000300 AUTHOR.      E JAROSZ.
000400 INSTALLATION.  CONSUMER LENDING SYSTEMS.
000500 DATE-WRITTEN.  APRIL 1993.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900* CALCLN2600 - LOAN PLAFOND CALCULATION ENGINE
001000*
001100* READ-PROCESS-WRITE, ONE LOAN EVENT PER CYCLE.  NO SORT KEY -
001200* EACH SIMULATION / PREVIEW / CREATE / DISBURSE EVENT ON
001300* LN-IN-FILE IS INDEPENDENT OF EVERY OTHER RECORD.  PLAFOND AND
001400* INTEREST/TENOR MASTERS ARE READ WHOLE INTO TABLES AT START-UP
001500* SINCE THIS BUILD HAS NO INDEXED FILE ACCESS METHOD AVAILABLE.
001600*
001700* CHANGE LOG
001800* ----------
001900* 93/04/02 EJ    ORIGINAL PROGRAM.  WEB-SIM AND PUBLIC-SIM EVENTS   EJ9304
002000*                ONLY, HARD-CODED 'BRONZE' DEFAULT FOR PUBLIC-SIM
002100*                CARRIED ON THE INPUT RECORD BY THE UPSTREAM JOB.
002200* 99/06/11 EJ    FIXED FEE COMPUTE TO ROUND - PROD WAS TRUNCATING   EJ9906
002300*                AND ACCOUNTING FLAGGED A ONE-CENT DRIFT.
002400* 99/09/15 EJ    ADDED PREVIEW AND CREATE EVENTS FOR THE NEW        EJ9909
002500*                CUSTOMER-PORTAL LOAN REQUEST SCREENS - THESE TWO
002600*                REQUIRE AN EXACT (PLAFOND,TENOR) RATE MATCH, NO
002700*                FALLBACK, UNLIKE THE SIM PATHS.
002800* 99/12/30 EJ    Y2K - WS-PFM-COUNT/WS-TIM-COUNT WERE PIC 99, TOO   EJ9912
002900*                SMALL ONCE THE GOLD TIER TABLE PASSED 99 ROWS.
003000*                WIDENED TO PIC S9(4) COMP.  REGRESSION RUN
003100*                CLEAN AGAINST THE 12/29/99 MASTER EXTRACT.
003200* 01/03/07 RSM   CR-3390 ADDED DISBURSEMENT RECOMPUTE (EVENT D).    CR3390
003300*                BACK OFFICE CONFIRMED THE RECOMPUTE INTENTIONALLY
003400*                MULTIPLIES INTEREST BY TENOR, UNLIKE THE PREVIEW
003500*                PATH - DO NOT "FIX" THIS, IT MATCHES THE SIGNED-
003600*                OFF DISBURSEMENT WORKSHEET.
003700* 02/07/18 RSM   CR-3606 ADDED THE INSTALLMENT CEILING ROUTINE -    CR3606
003800*                LOAN OPS WAS ROUNDING INSTALLMENTS DOWN BY HAND
003900*                EVERY MONTH, THIS AUTOMATES IT.
004000* 03/06/19 RSM   CR-4471 REJECT-PLAFOND, REJECT-TENOR, REJECT-      CR4471
004100*                RATE STATUS CODES SPLIT OUT SO THE RECON JOB CAN
004200*                TELL THEM APART ON THE MONTH-END COUNT.
004300* 05/09/22 RSM   CR-5108 CONFIRMED TIM-INTEREST-RATE IS A FULL-     CR5108
004400*                TENOR FLAT RATE, NOT ANNUAL - SEE LNTIM COPYBOOK.
004450* 09/02/11 TLK   CR-5940 3500-BUILD-REJECTED-OUTPUT WAS NOT         CR5940
004460*                CARRYING THE REJECT REASON TO LN2000-REJECT-
004470*                REASON - THE FIELD WAS ALWAYS BLANK ON OUTPUT.
004480*                CUSTOMER SERVICE COULD NOT SEE WHY A REQUEST
004490*                BOUNCED WITHOUT RE-RUNNING VALIDATION BY HAND.
004500*----------------------------------------------------------------
004600
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005050*        OPERATOR CONSOLE ONLY - NO PRINTER, NO CLASS TESTS, NO
005060*        UPSI SWITCHES ON THIS JOB.
005100     CONSOLE IS CRT.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005810*        LNPFMIN/LNTIMIN ARE THE TWO MASTER EXTRACTS, ONE ROW PER
005820*        PLAFOND TIER AND ONE ROW PER (PLAFOND,TENOR) RATE PAIR -
005830*        BOTH ARE PREPARED UPSTREAM AND READ WHOLE AT STARTUP.
005900     SELECT PFM-FILE    ASSIGN TO LNPFMIN
006000            ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT TIM-FILE    ASSIGN TO LNTIMIN
006200            ORGANIZATION IS LINE SEQUENTIAL.
006250*        LNCALCIN IS THE EVENT FEED - ONE ROW PER SIMULATION,
006260*        PREVIEW, CREATE OR DISBURSE EVENT, IN ARRIVAL ORDER.
006300     SELECT LN-IN-FILE  ASSIGN TO LNCALCIN
006400            ORGANIZATION IS LINE SEQUENTIAL.
006450*        LNCALCOT CARRIES ONE OUTPUT ROW PER LNCALCIN ROW, ACCEPTED
006460*        OR REJECTED - SEE THE LN2000 COPYBOOK FOR THE LAYOUT.
006500     SELECT LN-OUT-FILE ASSIGN TO LNCALCOT
006600            ORGANIZATION IS LINE SEQUENTIAL.
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200 FD  PFM-FILE
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS LNPFM-RECORD.
007500     COPY '/users/devel/lnpfm.dd.cbl'.
007600*
007700 FD  TIM-FILE
007800     LABEL RECORDS ARE STANDARD
007900     DATA RECORD IS LNTIM-RECORD.
008000     COPY '/users/devel/lntim.dd.cbl'.
008100*
008200 FD  LN-IN-FILE
008300     LABEL RECORDS ARE STANDARD
008400     DATA RECORD IS LN1100-REC.
008500     COPY '/users/devel/ln1100.dd.cbl'.
008600*
008700 FD  LN-OUT-FILE
008800     LABEL RECORDS ARE STANDARD
008900     DATA RECORD IS LN2000-REC.
009000     COPY '/users/devel/ln2000.dd.cbl'.
009100*
009200 WORKING-STORAGE SECTION.
009300*
009310*----------- STANDALONE SWITCHES, NOT PART OF ANY GROUP -----------
009320 77  WS-EOF-SW                       PIC X(01) VALUE 'N'.
009330     88  WS-EOF                           VALUE 'Y'.
009340     88  WS-NOT-EOF                       VALUE 'N'.
009350 77  WS-REJECT-SW                     PIC X(01) VALUE 'N'.
009360     88  WS-REJECTED                      VALUE 'Y'.
009370     88  WS-NOT-REJECTED                  VALUE 'N'.
009380*
009400 01  VARIABLES.
009800     05  WS-PFM-EOF-SW                PIC X(01) VALUE 'N'.
009900         88  WS-PFM-EOF                   VALUE 'Y'.
010000     05  WS-TIM-EOF-SW                PIC X(01) VALUE 'N'.
010100         88  WS-TIM-EOF                   VALUE 'Y'.
010500     05  WS-PLAFOND-SW                PIC X(01) VALUE 'N'.
010600         88  WS-PLAFOND-FOUND             VALUE 'Y'.
010700         88  WS-PLAFOND-NOT-FOUND         VALUE 'N'.
010800     05  WS-RATE-SW                   PIC X(01) VALUE 'N'.
010900         88  WS-RATE-FOUND                VALUE 'Y'.
011000         88  WS-RATE-NOT-FOUND            VALUE 'N'.
011100     05  WS-REJECT-REASON             PIC X(40) VALUE SPACES.
011200*
011300*----------- SUBSCRIPTS AND COUNTERS -----------------------------
011400     05  WS-PFM-IX                    PIC S9(4) COMP VALUE ZERO.
011500     05  WS-TIM-IX                    PIC S9(4) COMP VALUE ZERO.
011600     05  WS-PFM-COUNT                 PIC S9(4) COMP VALUE ZERO.
011700     05  WS-TIM-COUNT                 PIC S9(4) COMP VALUE ZERO.
011800     05  WS-RECS-READ                 PIC S9(7) COMP-3 VALUE ZERO.
011900     05  WS-RECS-ACCEPTED             PIC S9(7) COMP-3 VALUE ZERO.
012000     05  WS-RECS-REJECTED             PIC S9(7) COMP-3 VALUE ZERO.
012100*
012200*----------- INSTALLMENT CEILING WORK FIELDS ---------------------
012300     05  WS-INSTALL-WHOLE             PIC S9(11) COMP-3 VALUE ZERO.
012400     05  WS-INSTALL-REMAINDER         PIC S9(11)V99 COMP-3
012500                                                    VALUE ZERO.
012600*
012700*----------- COMBINED (PLAFOND,TENOR) SEARCH KEY -----------------
012710*        WS-SEARCH-KEY IS BUILT BY 2160-SEARCH-TIM-ENTRY EVERY
012720*        SEARCH ITERATION AND COMPARED AGAINST THE CURRENT TIM
012730*        TABLE ROW - THE REDEFINES BELOW GIVES A SINGLE X(23)
012740*        VIEW FOR ANY FUTURE DEBUG DISPLAY OF THE RAW KEY BYTES.
012800     05  WS-SEARCH-KEY.
012900         10  WS-KEY-PLAFOND           PIC X(20).
013000         10  WS-KEY-TENOR             PIC 9(03).
013100     05  WS-SEARCH-KEY-R REDEFINES WS-SEARCH-KEY.
013200         10  WS-KEY-BYTES             PIC X(23).
013300*
013400*----------- PLAFOND MASTER TABLE, LOADED FROM PFM-FILE ----------
013500     05  WS-PFM-TABLE OCCURS 50 TIMES.
013600         10  WS-PFM-NAME              PIC X(20).
013700         10  WS-PFM-MAX-AMT           PIC S9(11)V99 COMP-3.
013800         10  WS-PFM-MAX-TENOR         PIC 9(03).
013900         10  WS-PFM-FEE-RATE          PIC S9(1)V9(4) COMP-3.
014000*
014100*----------- INTEREST/TENOR MASTER TABLE, LOADED FROM TIM-FILE ---
014200     05  WS-TIM-TABLE OCCURS 500 TIMES.
014300         10  WS-TIM-NAME              PIC X(20).
014400         10  WS-TIM-TENOR             PIC 9(03).
014500         10  WS-TIM-RATE              PIC S9(1)V9(4) COMP-3.
014550     05  FILLER                       PIC X(10) VALUE SPACES.
014600*
014610*----------- END-OF-JOB CONSOLE DISPLAY LINE -----------------------
014620*        BUILT UP FIELD BY FIELD IN 9000-END-RTN JUST BEFORE THE
014630*        SINGLE DISPLAY STATEMENT THAT REPORTS THE RUN TOTALS TO
014640*        THE OPERATOR - EDITED PICTURES SO THE COUNTS LINE UP ON
014650*        SCREEN WITHOUT LEADING ZEROES.
014700 01  WS-DISPLAY-LINE.
014800     05  WS-D-READ                    PIC ZZZ,ZZ9.
014900     05  FILLER                       PIC X(03) VALUE SPACES.
015000     05  WS-D-ACCEPT                  PIC ZZZ,ZZ9.
015100     05  FILLER                       PIC X(03) VALUE SPACES.
015200     05  WS-D-REJECT                  PIC ZZZ,ZZ9.
015300*
015400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015500 PROCEDURE DIVISION.
015600*
015700 0000-MAIN-LINE.
015701*        OVERALL SHAPE - OPERATOR BANNER, OPEN AND PRIME EVERYTHING
015702*        IN 1000-INIT-RTN, LOAD BOTH MASTERS WHOLE, PRIME THE FIRST
015703*        INPUT EVENT, THEN THE MAIN READ-PROCESS-WRITE LOOP UNTIL
015704*        LN-IN-FILE RUNS OUT, THEN CLOSE-OUT COUNTS.
015800     DISPLAY SPACES UPON CRT.
015900     DISPLAY '* * * * B E G I N   C A L C L N 2 6 0 0 * * * *'
016000         UPON CRT AT 0101.
016050*        OPENS ALL FOUR FILES, ZEROES THE RUN COUNTERS, AND PRIMES
016060*        THE FIRST PFM-FILE/TIM-FILE RECORD FOR THE LOAD LOOPS
016070*        BELOW - SAME PRIMING-READ SHAPE THE SHOP USES EVERYWHERE.
016100     PERFORM 1000-INIT-RTN.
016150*        BOTH MASTERS ARE SMALL ENOUGH TO FIT WHOLE IN WORKING-
016160*        STORAGE - THIS BUILD HAS NO INDEXED FILE ACCESS METHOD,
016170*        SO EVERY LOOKUP FROM HERE ON IS A SEQUENTIAL TABLE SEARCH
016180*        AGAINST WS-PFM-TABLE / WS-TIM-TABLE, NOT A FILE READ.
016200     PERFORM 2000-LOAD-PLAFOND-TABLE THRU 2000-EXIT
016300         UNTIL WS-PFM-EOF.
016400     PERFORM 2050-LOAD-TENOR-TABLE THRU 2050-EXIT
016500         UNTIL WS-TIM-EOF.
016550*        PRIME THE FIRST LOAN EVENT BEFORE THE MAIN LOOP TESTS ITS
016560*        EOF CONDITION - THE SAME PRIMING-READ PATTERN AS THE
016570*        MASTER TABLE LOADS ABOVE.
016600     PERFORM 9800-READ-LN1100.
016700     PERFORM 3000-PROCESS-ONE-EVENT THRU 3000-EXIT
016800         UNTIL WS-EOF.
016850*        ALL FOUR FILES CLOSE AND THE READ/ACCEPT/REJECT TALLY
016860*        DISPLAYS TO THE OPERATOR IN 9000-END-RTN BELOW.
016900     PERFORM 9000-END-RTN.
017000*
017100 1000-INIT-RTN.
017110*        PFM/TIM OPEN INPUT FOR THE TABLE LOADS, LN-IN-FILE OPEN
017120*        INPUT FOR THE EVENT LOOP, LN-OUT-FILE OPEN OUTPUT FOR THE
017130*        ONE RESULT ROW WE WRITE PER INPUT EVENT.
017200     OPEN INPUT  PFM-FILE.
017300     OPEN INPUT  TIM-FILE.
017400     OPEN INPUT  LN-IN-FILE.
017500     OPEN OUTPUT LN-OUT-FILE.
017550*        TABLE SUBSCRIPT HIGH-WATER MARKS AND THE RUN COUNTERS
017560*        ALL START AT ZERO FOR EVERY EXECUTION - THIS IS A ONE-
017570*        SHOT BATCH JOB, NOT A RESTARTABLE ONE.
017600     MOVE ZERO TO WS-PFM-COUNT WS-TIM-COUNT.
017700     MOVE ZERO TO WS-RECS-READ WS-RECS-ACCEPTED WS-RECS-REJECTED.
017750*        PRIMING READS FOR BOTH MASTERS - THE LOAD LOOPS IN
017760*        2000-LOAD-PLAFOND-TABLE / 2050-LOAD-TENOR-TABLE TEST
017770*        THE EOF SWITCH BEFORE THEY PROCESS THE FIRST RECORD.
017800     PERFORM 9700-READ-PFM.
017900     PERFORM 9750-READ-TIM.
018000*
018100******************************************************************
018200*        MASTER TABLE LOAD                                       *
018300******************************************************************
018400 2000-LOAD-PLAFOND-TABLE.
018410*        ONE PASS PER PFM-FILE ROW UNTIL 9700-READ-PFM SETS
018420*        WS-PFM-EOF - COPIES THE PLAFOND TIER STRAIGHT ACROSS INTO
018430*        THE NEXT WS-PFM-TABLE SLOT, THEN READS AHEAD FOR THE
018440*        NEXT ITERATION OF THE PERFORM ... UNTIL IN 0000-MAIN-LINE.
018450*        WS-PFM-COUNT IS BOTH THE CURRENT SLOT AND, ONCE LOADING
018460*        FINISHES, THE HIGH-WATER MARK EVERY LOOKUP SEARCHES UP TO.
018500     ADD 1 TO WS-PFM-COUNT.
018600     MOVE PFM-PLAFOND-NAME  TO WS-PFM-NAME (WS-PFM-COUNT).
018700     MOVE PFM-MAX-AMOUNT    TO WS-PFM-MAX-AMT (WS-PFM-COUNT).
018800     MOVE PFM-MAX-TENOR     TO WS-PFM-MAX-TENOR (WS-PFM-COUNT).
018900     MOVE PFM-FEE-RATE      TO WS-PFM-FEE-RATE (WS-PFM-COUNT).
019000     PERFORM 9700-READ-PFM.
019100 2000-EXIT.
019200     EXIT.
019300*
019400 2050-LOAD-TENOR-TABLE.
019410*        SAME LOAD-AND-READ-AHEAD SHAPE AS 2000-LOAD-PLAFOND-TABLE
019420*        ABOVE, JUST AGAINST TIM-FILE - ONE (PLAFOND,TENOR,RATE)
019430*        ROW PER WS-TIM-TABLE SLOT, UP TO THE 500-ROW OCCURS LIMIT.
019500     ADD 1 TO WS-TIM-COUNT.
019600     MOVE TIM-PLAFOND-NAME  TO WS-TIM-NAME (WS-TIM-COUNT).
019700     MOVE TIM-TENOR         TO WS-TIM-TENOR (WS-TIM-COUNT).
019800     MOVE TIM-INTEREST-RATE TO WS-TIM-RATE (WS-TIM-COUNT).
019900     PERFORM 9750-READ-TIM.
020000 2050-EXIT.
020100     EXIT.
020200*
020300******************************************************************
020400*        LOOKUPS - PlafondAndTenorValidation                     *
020500******************************************************************
020600 2100-LOOKUP-PLAFOND.
020610*        SEQUENTIAL SEARCH OF WS-PFM-TABLE BY PLAFOND NAME - LEAVES
020620*        WS-PFM-IX POINTING AT THE MATCHING TIER FOR THE CALC
020630*        PARAGRAPHS (WS-PFM-MAX-AMT/MAX-TENOR/FEE-RATE) IF FOUND.
020700     SET WS-PLAFOND-NOT-FOUND TO TRUE.
020800     PERFORM 2110-SEARCH-PFM-ENTRY
020900         VARYING WS-PFM-IX FROM 1 BY 1
021000         UNTIL WS-PFM-IX > WS-PFM-COUNT
021100            OR WS-PLAFOND-FOUND.
021200*
021300 2110-SEARCH-PFM-ENTRY.
021310*        ONE TABLE-ROW COMPARE PER VARYING ITERATION ABOVE.
021400     IF LN1100-PLAFOND-NAME = WS-PFM-NAME (WS-PFM-IX)
021500         SET WS-PLAFOND-FOUND TO TRUE.
021600*
021700 2150-LOOKUP-TENOR-RATE.
021710*        EXACT (PLAFOND,TENOR) MATCH ONLY - SEE CR-3390/CR-5108
021720*        ABOVE, THE RATE IS A FULL-TENOR FLAT FRACTION, NOT
021730*        ANNUAL, SO THERE IS NO INTERPOLATION BETWEEN TENOR ROWS.
021800     SET WS-RATE-NOT-FOUND TO TRUE.
021900     PERFORM 2160-SEARCH-TIM-ENTRY
022000         VARYING WS-TIM-IX FROM 1 BY 1
022100         UNTIL WS-TIM-IX > WS-TIM-COUNT
022200            OR WS-RATE-FOUND.
022300     IF WS-RATE-NOT-FOUND
022400         SET WS-REJECTED TO TRUE
022500         MOVE 'REJECTED-RATE' TO LN2000-STATUS-CODE
022600         MOVE 'Tenor tidak tersedia untuk paket plafond ini'
022700             TO WS-REJECT-REASON
022800     ELSE
022900         MOVE WS-TIM-RATE (WS-TIM-IX) TO LN1100-LOCKED-RATE.
023000*
023100 2160-SEARCH-TIM-ENTRY.
023110*        BUILDS THE COMBINED KEY EVERY ITERATION SINCE THE INPUT
023120*        EVENT'S PLAFOND/TENOR DO NOT CHANGE DURING THE SEARCH -
023130*        WS-SEARCH-KEY IS ONLY A COMPARE CONVENIENCE, NOT A LOOP
023140*        INVARIANT WORTH HOISTING OUT ON THIS BUILD'S COMPILER.
023200     MOVE LN1100-PLAFOND-NAME TO WS-KEY-PLAFOND.
023300     MOVE LN1100-REQ-TENOR    TO WS-KEY-TENOR.
023400     IF WS-KEY-PLAFOND = WS-TIM-NAME (WS-TIM-IX)
023500     AND WS-KEY-TENOR  = WS-TIM-TENOR (WS-TIM-IX)
023600         SET WS-RATE-FOUND TO TRUE.
023700*
023800******************************************************************
023900*        MAIN EVENT LOOP                                         *
024000******************************************************************
024100 3000-PROCESS-ONE-EVENT.
024110*        ONE FULL READ-VALIDATE-CALCULATE-WRITE CYCLE PER LN1100
024120*        RECORD - THE EVENTS ARE INDEPENDENT OF EACH OTHER, SO
024130*        THERE IS NOTHING CARRIED ACROSS ITERATIONS EXCEPT THE
024140*        RUN COUNTERS AND THE TWO MASTER TABLES LOADED ONCE UP
024150*        FRONT IN 0000-MAIN-LINE.
024200     ADD 1 TO WS-RECS-READ.
024210*        LN2000-REC IS BLANKED EVERY EVENT SO A REJECTED RECORD
024220*        NEVER CARRIES A STALE RESULT FROM THE PRIOR ITERATION -
024230*        SEE RULE 5 (VALIDATION) NOTED DOWN IN 3500 BELOW.
024300     MOVE SPACES TO LN2000-REC.
024400     MOVE SPACES TO WS-REJECT-REASON.
024500     SET WS-NOT-REJECTED TO TRUE.
024600     PERFORM 3100-VALIDATE-PLAFOND THRU 3100-EXIT.
024610*        WS-REJECT-SW WAS SET TO 'N' (NOT-REJECTED) ABOVE BEFORE
024620*        3100 RAN - IF ANY VALIDATION CHECK NESTED UNDER 3100
024630*        REJECTS, IT FLIPS THE SWITCH TO 'Y' AND THE TEST BELOW
024640*        ROUTES TO THE REJECTED-OUTPUT BUILDER INSTEAD.
024650*        REJECTED EVENTS SKIP EVERY CALCULATION PARAGRAPH OUTRIGHT -
024660*        ACCEPTED EVENTS RUN THE APPROPRIATE FORMULA AND BUILD THE
024670*        ACCEPTED-STATUS OUTPUT RECORD IN 3600 BELOW.
024700     IF WS-REJECTED
024800         PERFORM 3500-BUILD-REJECTED-OUTPUT THRU 3500-EXIT
024900     ELSE
025000         PERFORM 3600-BUILD-ACCEPTED-EVENT THRU 3600-EXIT.
025050*        ONE OUTPUT ROW PER INPUT EVENT, ACCEPTED OR REJECTED -
025060*        RECON RELIES ON THE ROW COUNTS MATCHING 1-FOR-1.
025100     PERFORM 3900-WRITE-LNCALC-OUT.
025200     PERFORM 9800-READ-LN1100.
025300 3000-EXIT.
025400     EXIT.
025500*
025600******************************************************************
025700*        PlafondAndTenorValidation                               *
025800******************************************************************
025900 3100-VALIDATE-PLAFOND.
025910*        DISBURSE EVENTS SKIP ALL OF THIS - THE PLAFOND/TENOR/RATE
025920*        WERE ALREADY VALIDATED WHEN THE REQUEST WAS CREATED, AND
025930*        THE LOCKED-RATE/LOCKED-FEE-AMT ON THE INPUT RECORD ARE
025940*        CARRIED FORWARD AS-IS RATHER THAN RE-VALIDATED HERE.
026000     IF LN1100-EVT-DISBURSE
026100         GO TO 3100-EXIT.
026200     PERFORM 2100-LOOKUP-PLAFOND.
026300     IF WS-PLAFOND-NOT-FOUND
026400         SET WS-REJECTED TO TRUE
026500         MOVE 'REJECTED-PLAFOND' TO LN2000-STATUS-CODE
026600         MOVE 'Plafond tidak ditemukan' TO WS-REJECT-REASON
026700         GO TO 3100-EXIT.
026750*        EACH CHECK BELOW GOES STRAIGHT TO 3100-EXIT THE MOMENT IT
026760*        REJECTS - RULE 5 (VALIDATION), NO POINT RUNNING THE REST
026770*        OF THE CHECKS OR ANY CALC PARAGRAPH ONCE ONE HAS FAILED.
026800     PERFORM 3110-CHECK-REMAINING-PLAFOND.
026900     IF WS-REJECTED
027000         GO TO 3100-EXIT.
027050*        RULES 2/3 ONLY APPLY TO THE WEB/PUBLIC SIM PATHS - THE
027060*        PORTAL PREVIEW/CREATE EVENTS DO NOT CARRY A TIER MAXIMUM
027070*        CHECK, ONLY THE REMAINING-PLAFOND CHECK ABOVE.
027100     IF LN1100-EVT-WEB-SIM OR LN1100-EVT-PUBLIC-SIM
027200         PERFORM 3140-CHECK-SIM-LIMITS THRU 3140-EXIT.
027300     IF WS-REJECTED
027400         GO TO 3100-EXIT.
027500     PERFORM 2150-LOOKUP-TENOR-RATE.
027600 3100-EXIT.
027700     EXIT.
027800*
027900 3140-CHECK-SIM-LIMITS.
027910*        FACTORED OUT OF 3100 SO THE WEB/PUBLIC-SIM-ONLY GUARD
027920*        ABOVE STAYS A SINGLE PERFORM STATEMENT - RULES 2 AND 3
027930*        BOTH SHORT-CIRCUIT ON THE FIRST ONE THAT REJECTS.
028000     PERFORM 3120-CHECK-PLAFOND-MAX-AMT.
028100     IF WS-REJECTED
028200         GO TO 3140-EXIT.
028300     PERFORM 3130-CHECK-PLAFOND-MAX-TENOR.
028400 3140-EXIT.
028500     EXIT.
028600*
028700 3110-CHECK-REMAINING-PLAFOND.
028750*        THIS CHECK RUNS FOR EVERY EVENT TYPE EXCEPT DISBURSE,
028760*        NOT JUST THE WEB/PUBLIC SIM PATHS - REMAINING-PLAFOND IS
028770*        CUSTOMER DATA THAT APPLIES REGARDLESS OF WHICH SCREEN
028780*        THE REQUEST CAME FROM.
028800*        RULE 1 - REQ-AMOUNT <= REMAINING-PLAFOND, EQUALITY OK
028900     IF LN1100-REQ-AMOUNT > LN1100-REMAINING-PLAFOND
029000         SET WS-REJECTED TO TRUE
029100         MOVE 'REJECTED-PLAFOND' TO LN2000-STATUS-CODE
029200         MOVE 'Sisa plafond tidak mencukupi' TO WS-REJECT-REASON.
029300*
029400 3120-CHECK-PLAFOND-MAX-AMT.
029410*        WS-PFM-IX WAS LEFT POINTING AT THE MATCHING TABLE ROW BY
029420*        2110-SEARCH-PFM-ENTRY - NO RE-SEARCH NEEDED HERE.
029500*        RULE 2 - WEB/PUBLIC SIM ONLY, VS THE TIER MAXIMUM
029600     IF LN1100-REQ-AMOUNT > WS-PFM-MAX-AMT (WS-PFM-IX)
029700         SET WS-REJECTED TO TRUE
029800         MOVE 'REJECTED-PLAFOND' TO LN2000-STATUS-CODE
029900         MOVE 'Jumlah melebihi maksimum plafond'
030000             TO WS-REJECT-REASON.
030100*
030200 3130-CHECK-PLAFOND-MAX-TENOR.
030250*        REJECT REASON CODE HERE IS REJECTED-TENOR, NOT REJECTED-
030260*        PLAFOND LIKE THE OTHER TWO CHECKS - CUSTOMER SERVICE ASKED
030270*        FOR THE DISTINCTION SO THEY COULD TELL AT A GLANCE WHETHER
030280*        THE PROBLEM WAS THE AMOUNT OR THE TENOR REQUESTED.
030300*        RULE 3 - WEB/PUBLIC SIM ONLY, VS THE TIER MAXIMUM
030400     IF LN1100-REQ-TENOR > WS-PFM-MAX-TENOR (WS-PFM-IX)
030500         SET WS-REJECTED TO TRUE
030600         MOVE 'REJECTED-TENOR' TO LN2000-STATUS-CODE
030700         MOVE 'Tenor melebihi maksimum plafond'
030800             TO WS-REJECT-REASON.
030900*
031000******************************************************************
031100*        LoanCalculationEngine                                   *
031200******************************************************************
031300 3200-CALC-SIMULATE-PREVIEW.
031310*        RUNS FOR EVERY ACCEPTED EVENT EXCEPT THE D (DISBURSE)
031320*        RECOMPUTE - THAT ONE BRANCHES TO 3300 INSTEAD, SEE THE
031330*        DISPATCH IN 3600-BUILD-ACCEPTED-EVENT.  THIS PARAGRAPH
031340*        IS THE ORIGINAL 1993 CALCULATION, UNCHANGED IN SHAPE
031350*        SINCE THEN EXCEPT FOR THE ROUNDING FIX UNDER EJ9906.
031400*        RULE 1 - FEE = REQ-AMOUNT * FEE-RATE, ROUNDED (NEAREST/
031500*        AWAY-FROM-ZERO IS COBOL'S DEFAULT ROUNDED MODE) - MATCHES
031600*        THE ORIGINAL ONLINE SYSTEM'S DEFAULT TWO-DECIMAL ROUNDING.
031700     COMPUTE LN2000-FEES-AMOUNT ROUNDED =
031800         LN1100-REQ-AMOUNT * WS-PFM-FEE-RATE (WS-PFM-IX).
031900*        RULE 2 - DISBURSED = REQ-AMOUNT MINUS FEE
032000     COMPUTE LN2000-DISBURSED-AMOUNT =
032100         LN1100-REQ-AMOUNT - LN2000-FEES-AMOUNT.
032200*        RULE 3 - INTEREST = REQ-AMOUNT * RATE, NOT BY TENOR HERE -
032210*        THIS IS THE FIELD THAT MOST DIFFERS FROM THE DISBURSE
032220*        RECOMPUTE IN 3300 BELOW, SO READ THAT PARAGRAPH'S RULE 4
032230*        NOTE BEFORE TOUCHING EITHER ONE.
032300     COMPUTE LN2000-INTEREST-AMOUNT ROUNDED =
032400         LN1100-REQ-AMOUNT * LN1100-LOCKED-RATE.
032500*        RULE 5 - TOTAL = PRINCIPAL + INTEREST + FEE
032600     COMPUTE LN2000-TOTAL-REPAYMENT =
032700         LN1100-REQ-AMOUNT + LN2000-INTEREST-AMOUNT
032800                            + LN2000-FEES-AMOUNT.
032850*        INSTALLMENT ESTIMATE IS SHARED WITH 3300 BELOW SINCE THE
032860*        CEILING RULE (RULE 7) IS THE SAME FORMULA REGARDLESS OF
032870*        WHICH EVENT TYPE PRODUCED THE TOTAL-REPAYMENT FIGURE.
032900     PERFORM 3250-CALC-INSTALLMENT-CEIL.
033000 3200-EXIT.
033100     EXIT.
033200*
033300 3250-CALC-INSTALLMENT-CEIL.
033400*        RULE 7 - CEIL(TOTAL / TENOR) TO A WHOLE CURRENCY UNIT.
033500*        NO INTRINSIC FUNCTION AVAILABLE ON THIS BUILD - INTEGER
033600*        DIVIDE TRUNCATES TOWARD ZERO, SO A NON-ZERO REMAINDER
033700*        MEANS WE BUMP THE WHOLE-UNIT QUOTIENT UP BY ONE.
033750*        ADDED UNDER CR-3606 AFTER LOAN OPS REPORTED THEY WERE
033760*        DOING THIS SAME BUMP-UP BY HAND EVERY MONTH ON A
033770*        CALCULATOR - SEE THE CHANGE LOG ABOVE.
033800     COMPUTE WS-INSTALL-WHOLE =
033900         LN2000-TOTAL-REPAYMENT / LN1100-REQ-TENOR.
034000     COMPUTE WS-INSTALL-REMAINDER =
034100         LN2000-TOTAL-REPAYMENT -
034200             (WS-INSTALL-WHOLE * LN1100-REQ-TENOR).
034300     IF WS-INSTALL-REMAINDER > ZERO
034400         ADD 1 TO WS-INSTALL-WHOLE.
034500     MOVE WS-INSTALL-WHOLE TO LN2000-EST-INSTALLMENT.
034600*
034700 3300-CALC-DISBURSE-RECOMP.
034710*        ONLY REACHED FOR THE D (DISBURSE) EVENT, PER THE DISPATCH
034720*        IN 3600-BUILD-ACCEPTED-EVENT - VALIDATION IS ALREADY
034730*        SKIPPED FOR THIS EVENT TYPE BY 3100-VALIDATE-PLAFOND, SO
034740*        LN1100-LOCKED-RATE/-LOCKED-FEE-AMT ARE TRUSTED AS-IS.
034800*        RULE 4 - DISBURSEMENT RECOMPUTE ONLY - INTEREST HERE IS
034900*        MULTIPLIED BY TENOR AS WELL AS RATE.  DO NOT MAKE THIS
035000*        MATCH 3200 - CR-3390, BACK OFFICE SIGNED OFF ON THE
035100*        DIFFERENCE.
035200     COMPUTE LN2000-INTEREST-AMOUNT ROUNDED =
035300         LN1100-REQ-AMOUNT * LN1100-LOCKED-RATE
035400                            * LN1100-REQ-TENOR.
035500*        RULE 6 - TOTAL HERE DOES NOT ADD THE FEE BACK IN
035600     COMPUTE LN2000-TOTAL-REPAYMENT =
035700         LN1100-REQ-AMOUNT + LN2000-INTEREST-AMOUNT.
035750*        FEE IS NOT RECOMPUTED AT DISBURSEMENT - IT WAS ALREADY
035760*        CHARGED AT REQUEST-CREATION TIME, SO WE JUST CARRY THE
035770*        LOCKED FIGURE ACROSS FOR THE OUTPUT ROW.
035800     MOVE LN1100-LOCKED-FEE-AMT TO LN2000-FEES-AMOUNT.
035900     COMPUTE LN2000-DISBURSED-AMOUNT =
036000         LN1100-REQ-AMOUNT - LN2000-FEES-AMOUNT.
036100     PERFORM 3250-CALC-INSTALLMENT-CEIL.
036200 3300-EXIT.
036300     EXIT.
036400*
036500******************************************************************
036600*        OUTPUT RECORD BUILD                                     *
036700******************************************************************
036800 3400-BUILD-ACCEPTED-OUTPUT.
036810*        RUN AFTER 3200 OR 3300 HAS ALREADY FILLED IN THE RESULT
036820*        GROUP (LN2000-FEES-AMOUNT, -DISBURSED-AMOUNT, -INTEREST-
036830*        AMOUNT, -TOTAL-REPAYMENT, -EST-INSTALLMENT) - THIS
036840*        PARAGRAPH ONLY CARRIES THE REQUEST-SIDE FIELDS ACROSS AND
036850*        SETS THE STATUS/REQUEST-STATE FLAGS.
036900     SET LN2000-STAT-ACCEPTED TO TRUE.
037000     MOVE LN1100-EVENT-TYPE  TO LN2000-EVENT-TYPE.
037100     MOVE LN1100-REQ-AMOUNT  TO LN2000-REQUESTED-AMOUNT.
037200     MOVE LN1100-REQ-TENOR   TO LN2000-TENOR.
037300     MOVE LN1100-LOCKED-RATE TO LN2000-INTEREST-RATE.
037310*        LN2000-INTEREST-RATE HERE IS THE LOCKED RATE THE EVENT
037320*        CARRIED IN, NOT A RE-LOOKUP - FOR W/P/V/C EVENTS THAT
037330*        RATE CAME FROM 2150-LOOKUP-TENOR-RATE EARLIER IN 3100;
037340*        FOR THE D EVENT IT IS WHATEVER RATE WAS LOCKED AT
037341*        REQUEST-CREATION TIME AND PASSED THROUGH UNCHANGED.
037350*        ONLY CREATE AND DISBURSE EVENTS PERSIST A LOAN-REQUEST-ID
037360*        BACK TO THE OUTPUT - THE SIM EVENTS ARE THROWAWAY QUOTES
037370*        WITH NO REQUEST ROW BEHIND THEM YET.
037400     IF LN1100-EVT-CREATE
037500         MOVE LN1100-LOAN-REQUEST-ID TO LN2000-REQUEST-ID
037600         SET LN2000-REQ-REVIEW TO TRUE.
037700     IF LN1100-EVT-DISBURSE
037800         MOVE LN1100-LOAN-REQUEST-ID TO LN2000-REQUEST-ID
037900         SET LN2000-REQ-DISBURSED TO TRUE.
038000     ADD 1 TO WS-RECS-ACCEPTED.
038100 3400-EXIT.
038200     EXIT.
038300*
038400 3500-BUILD-REJECTED-OUTPUT.
038410*        LN2000-STATUS-CODE WAS ALREADY SET TO ONE OF THE REJECTED-
038420*        PLAFOND/REJECTED-TENOR/REJECTED-RATE VALUES BY WHICHEVER
038430*        VALIDATION CHECK REJECTED THE EVENT - CR-4471 SPLIT THESE
038440*        OUT SO RECON CAN TELL THE THREE REASONS APART.  THE
038450*        LN2000-STAT-ACCEPTED FLAG IS NEVER SET HERE.
038500     MOVE LN1100-EVENT-TYPE  TO LN2000-EVENT-TYPE.
038550*        CR-5940 - REJECT REASON WAS NEVER CARRIED TO THE OUTPUT
038560*        RECORD, RECON COULD NOT TELL CUSTOMER SERVICE WHY A
038570*        REQUEST BOUNCED WITHOUT RE-RUNNING THE VALIDATION BY HAND.
038580     MOVE WS-REJECT-REASON   TO LN2000-REJECT-REASON.
038600     MOVE LN1100-REQ-AMOUNT  TO LN2000-REQUESTED-AMOUNT.
038700     MOVE LN1100-REQ-TENOR   TO LN2000-TENOR.
038800     IF LN1100-EVT-CREATE OR LN1100-EVT-DISBURSE
038900         MOVE LN1100-LOAN-REQUEST-ID TO LN2000-REQUEST-ID.
039000*        RULE 5 (VALIDATION) - REJECTION ABORTS THE WHOLE
039100*        CALCULATION, NO PARTIAL RESULT FIELDS ARE POPULATED -
039200*        LN2000-RESULT IS LEFT AT ITS SPACES/ZERO INITIAL STATE.
039300     ADD 1 TO WS-RECS-REJECTED.
039400 3500-EXIT.
039500     EXIT.
039600*
039700 3600-BUILD-ACCEPTED-EVENT.
039710*        SPLITS THE ACCEPTED PATH IN TWO BY EVENT TYPE - THE
039720*        DISBURSE RECOMPUTE USES A DIFFERENT INTEREST/TOTAL FORMULA
039730*        (RULE 4/6 IN 3300) THAN EVERY OTHER EVENT (RULE 1/2/3/5 IN
039740*        3200) - THEN CONVERGES ON THE SAME OUTPUT BUILDER.
039800     IF LN1100-EVT-DISBURSE
039900         PERFORM 3300-CALC-DISBURSE-RECOMP THRU 3300-EXIT
040000     ELSE
040100         PERFORM 3200-CALC-SIMULATE-PREVIEW THRU 3200-EXIT.
040200     PERFORM 3400-BUILD-ACCEPTED-OUTPUT THRU 3400-EXIT.
040300 3600-EXIT.
040400     EXIT.
040500*
040600 3900-WRITE-LNCALC-OUT.
040650*        ONE PHYSICAL WRITE PER INPUT EVENT, ACCEPTED OR REJECTED -
040660*        LN2000-REC WAS ALREADY BUILT BY EITHER 3400 OR 3500 BEFORE
040670*        CONTROL REACHES HERE, SO THIS PARAGRAPH HAS NOTHING TO
040680*        DECIDE, JUST THE PHYSICAL I/O.  KEPT AS ITS OWN PARAGRAPH
040690*        RATHER THAN INLINED IN 3000 SO A FUTURE FILE-STATUS CHECK
040695*        HAS A SINGLE PLACE TO LAND.
040700     WRITE LN2000-REC.
040800*
040900******************************************************************
041000*        READ / EOF HANDLING                                     *
041100******************************************************************
041150*        THREE SEPARATE READ PARAGRAPHS, ONE PER FILE - PFM AND TIM
041160*        ARE EACH READ TO EXHAUSTION ONCE AT STARTUP TO LOAD THE
041170*        IN-MEMORY TABLES (SEE 2000/2050), WHILE LN-IN-FILE IS READ
041180*        REPEATEDLY THROUGH THE MAIN PROCESSING LOOP IN 0000.
041200 9700-READ-PFM.
041210*        NO PROCESSING HERE BEYOND THE READ ITSELF - EACH ROW READ
041220*        IS HANDED OFF TO 2000-LOAD-PLAFOND-TABLE FOR TABLE LOADING.
041300     READ PFM-FILE
041400         AT END SET WS-PFM-EOF TO TRUE.
041500*
041600 9750-READ-TIM.
041610*        SAME SHAPE AS 9700-READ-PFM ABOVE, FOR THE TENOR MASTER.
041700     READ TIM-FILE
041800         AT END SET WS-TIM-EOF TO TRUE.
041900*
042000 9800-READ-LN1100.
042010*        DRIVES BOTH THE PRIMING READ IN 0000-MAIN-LINE AND THE
042020*        READ-AHEAD AT THE BOTTOM OF 3000-PROCESS-ONE-EVENT - WHEN
042030*        THIS SETS WS-EOF, THE MAIN LOOP'S PERFORM ... UNTIL STOPS
042040*        BEFORE A PARTIAL/EMPTY RECORD CAN BE PROCESSED.
042100     READ LN-IN-FILE
042200         AT END SET WS-EOF TO TRUE.
042300*
042400 9000-END-RTN.
042410*        END-OF-JOB TOTALS TO THE OPERATOR CONSOLE - RECS-READ
042420*        SHOULD ALWAYS EQUAL RECS-ACCEPTED PLUS RECS-REJECTED;
042430*        OPERATIONS WATCHES FOR THAT WHEN THEY EYEBALL THE LOG.
042500     MOVE WS-RECS-READ     TO WS-D-READ.
042600     MOVE WS-RECS-ACCEPTED TO WS-D-ACCEPT.
042700     MOVE WS-RECS-REJECTED TO WS-D-REJECT.
042800     DISPLAY 'CALCLN2600 - READ/ACCEPT/REJECT ' WS-DISPLAY-LINE
042900         UPON CRT AT 2001.
043000     CLOSE PFM-FILE.
043100     CLOSE TIM-FILE.
043200     CLOSE LN-IN-FILE.
043300     CLOSE LN-OUT-FILE.
043400     STOP RUN.
